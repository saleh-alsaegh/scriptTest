000100********************************************
000200*                                          *
000300*  Record Definition For Emp-Master        *
000400*     Transaction (Input) File             *
000500*     Drives Add/Change/Delete/Inquiry     *
000600********************************************
000700*  File size 164 + 64 (inquiry block) + 5 filler = 233 bytes.
000800*
000900* 04/11/25 vbc - Created. Layout follows PY-Employee-Record for   WSPYTRN0
001000*                the new/changed value fields (Tran-Code A/C/D
001100*                carry these); the Tran-Inquiry-Data block is
001200*                only used when Tran-Code = 'I' - see py010
001300*                600-Inquiry-Transaction for which sub-field(s)
001400*                are expected to be populated for each lookup.
001500* 21/11/25 vbc -     .01 Added Tran-Salary-From/To as comp-3 to   WSPYTRN0
001600*                match Emp-Salary, was X(9) numeric display,
001700*                chg after query on inquiry rounding.
001800*
001900 01  PY-Transaction-Record.
002000 03  Tran-Code             pic x.
002100   88  Tran-Add                value "A".
002200   88  Tran-Change             value "C".
002300   88  Tran-Delete             value "D".
002400   88  Tran-Inquiry            value "I".
002500 03  Tran-Emp-Id           pic 9(9).
002600 03  Tran-First-Name       pic x(50).
002700 03  Tran-Last-Name        pic x(50).
002800 03  Tran-DOB              pic 9(8).
002900 03  Tran-DOB-Group  redefines  Tran-DOB.
003000   05  Tran-DOB-CC        pic 99.
003100   05  Tran-DOB-YY        pic 99.
003200   05  Tran-DOB-MM        pic 99.
003300   05  Tran-DOB-DD        pic 99.
003400 03  Tran-Salary           pic s9(7)v99  comp-3.
003500 03  Tran-Join-Date        pic 9(8).
003600 03  Tran-Department       pic x(30).
003700 03  Tran-Inquiry-Data.
003800   05  Tran-Search-Name   pic x(50).
003900   05  Tran-Salary-From   pic s9(7)v99  comp-3.
004000   05  Tran-Salary-To     pic s9(7)v99  comp-3.
004100 03  filler                pic x(05).
004200*

