000100********************************************
000200*                                          *
000300*  Record Definition For Emp-Master        *
000400*     Result (Output) File                 *
000500*     One line per transaction processed   *
000600********************************************
000700*  File size 76 + 4 filler = 80 bytes.
000800*
000900* 04/11/25 vbc - Created. Res-Status is "ACCEPT" or "REJECT", leftWSPYRES0
001000*                justified, space filled - do NOT change width of
001100*                6, pylist column headings are lined up on it.
001200*
001300 01  PY-Result-Record.
001400 03  Res-Emp-Id            pic 9(9).
001500 03  Res-Tran-Code         pic x.
001600 03  Res-Status            pic x(6).
001700   88  Res-Accepted           value "ACCEPT".
001800   88  Res-Rejected           value "REJECT".
001900 03  Res-Reason            pic x(60).
002000 03  filler                pic x(04).
002100*

