000100*****************************************************************         
000200*                                                                *        
000300*         Employee Master  -  Result Listing And Totals         *         
000400*                                                                *        
000500*****************************************************************         
000600*                                                                         
000700 identification          division.                                        
000800*===============================                                          
000900*                                                                         
001000 program-id.             pylist.                                          
001100 author.                 Vincent B Coen FBCS, FIDM, FIDPM.                
001200 installation.           Applewood Computers.                             
001300 date-written.           04/06/1988.                                      
001400 date-compiled.                                                           
001500 security.               Copyright (C) 1988-2026 & later, Vincent         
001600*                       Bryan Coen.  Distributed under the GNU            
001700*                       General Public License.  See file COPYING.        
001800*                                                                         
001900*    Remarks.           Prints the Result-File produced by py010          
002000*                       (Emp-Master validate/maintain) - one line         
002100*                       per transaction plus a run-level control          
002200*                       total footing.  Uses Report Writer.               
002300*                                                                         
002400*    Version.           See Prog-Name in ws.                              
002500*                                                                         
002600*    Called modules.    None.                                             
002700*                                                                         
002800*    Files used :                                                         
002900*                       pyres.   Results in.                              
003000*                                                                         
003100*    Error messages used.                                                 
003200* System wide:                                                            
003300*                       None.                                             
003400* Program specific:                                                       
003500*                       See Error-Messages below.                         
003600*                                                                         
003700* Changes:                                                                
003800* 04/06/88 vbc - 1.0.00 Created - result listing for the new      PYLIST01
003900*                Emp-Master validate/maintain run, taken from             
004000*                the vacation report's Report Writer skeleton.            
004100* 12/12/89 vbc -    .01 Page heading widened, Res-Reason was      PYLIST02
004200*                running into the right margin.                           
004300* 07/07/92 rjt -    .02 Control footing now breaks totals down    PYLIST03
004400*                by transaction type, was one combined count.             
004500* 03/03/95 vbc -    .03 Added page numbering to the heading line. PYLIST04
004600* 19/11/98 vbc - 1.1.00 Y2K - heading date now shows full ccyy,   PYLIST05
004700*                was yy only.                                             
004800* 02/03/99 vbc -    .01 Y2K regression pass on the heading date   PYLIST06
004900*                conversion - confirmed clean.                            
005000* 05/11/25 vbc - 1.2.00 Rewritten against the new flat Result-FilePYLIST07
005100*                layout for the validate/maintain rewrite.                
005200* 02/02/26 vbc -    .01 Inquiry match lines ('I') now print with  PYLIST08
005300*                blank Reason column, not "ACCEPT" repeated twice.        
005400*                                                                         
005500**********************************************************                
005600* Copyright Notice.                                                       
005700* ****************                                                        
005800*                                                                         
005900* This notice supersedes all prior copyright notices.                     
006000*                                                                         
006100* These files and programs are part of the Applewood Computers            
006200* Accounting System and is copyright (c) Vincent B Coen. 1976-2026        
006300* and later.                                                              
006400*                                                                         
006500* This program is now free software; you can redistribute it              
006600* and/or modify it under the terms of the GNU General Public              
006700* License as published by the Free Software Foundation; version 3         
006800* and later as revised for personal usage only and that includes          
006900* for use within a business but without repackaging or for Resale         
007000* in any way.                                                             
007100*                                                                         
007200* ACAS is distributed in the hope that it will be useful, but             
007300* WITHOUT ANY WARRANTY; without even the implied warranty of              
007400* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the           
007500* GNU General Public License for more details.                            
007600*                                                                         
007700* You should have received a copy of the GNU General Public               
007800* License along with ACAS; see the file COPYING.                          
007900*                                                                         
008000**********************************************************                
008100*                                                                         
008200 environment             division.                                        
008300*===============================                                          
008400*                                                                         
008500 copy  "envdiv.cob".                                                      
008600*                                                                         
008700 input-output            section.                                         
008800 file-control.                                                            
008900*                                                                         
009000     select   PY-Result-File                                              
009100              assign       RESFILE                                        
009200              organization line sequential                                
009300              status       WS-Res-Status.                                 
009400*                                                                         
009500     select   Print-File                                                  
009600              assign       PRINTER                                        
009700              status       WS-Prt-Status.                                 
009800*                                                                         
009900 data                    division.                                        
010000*===============================                                          
010100*                                                                         
010200 file section.                                                            
010300*                                                                         
010400 fd  PY-Result-File.                                                      
010500 copy "wspyres.cob".                                                      
010600*                                                                         
010700 fd  Print-File                                                           
010800     reports are Employee-Result-Report.                                  
010900*                                                                         
011000 working-storage section.                                                 
011100*-----------------------                                                  
011200 77  Prog-Name                pic x(17) value "pylist (1.2.00)".          
011300*                                                                         
011400 01  WS-Data.
011500     03  WS-Res-Status         pic xx    value zero.
011600     03  WS-Prt-Status         pic xx    value zero.
011700     03  WS-Eof-Result         pic x     value "N".
011800         88  Result-Eof              value "Y".
011900     03  filler                pic x(10) value spaces.
012000*                                                                         
012100 copy "wspytot.cob".                                                      
012200*                                                                         
012300 01  WS-Run-Date-Block.
012400     03  WS-Run-CC             pic 99.
012500     03  WS-Run-YY             pic 99.
012600     03  WS-Run-MM             pic 99.
012700     03  WS-Run-DD             pic 99.
012800 01  WS-Run-Date-Group  redefines WS-Run-Date-Block
012900                              pic 9(8).
013000*                                                                         
013100 01  WS-Date-Formats.                                                     
013200     03  WS-Heading-Date.                                                 
013300         05  WS-Head-DD        pic 99.                                    
013400         05  filler            pic x value "/".                           
013500         05  WS-Head-MM        pic 99.                                    
013600         05  filler            pic x value "/".                           
013700         05  WS-Head-CC        pic 99.                                    
013800         05  WS-Head-YY        pic 99.                                    
013900 01  WS-Date-Group-A  redefines WS-Date-Formats                           
014000                              pic x(10).                                  
014100 01  WS-Date-Group-B  redefines WS-Date-Formats.                          
014200     03  filler                pic x(10).                                 
014300 01  WS-Date-Group-C  redefines WS-Date-Formats.                          
014400     03  filler                pic x(3).                                  
014500     03  WS-Short-Year         pic x(7).                                  
014600*                                                                         
014700 01  WS-Code-Word              pic x(8).                                  
014800*                                                                         
014900 01  Error-Messages.
015000     03  PL001           pic x(46) value
015100         "PL001 Cannot open Result-File for input".
015200     03  filler                pic x(14) value spaces.
015300*                                                                         
015400 linkage section.                                                         
015500****************                                                          
015600*                                                                         
015700 Report section.                                                          
015800***************                                                           
015900*                                                                         
016000 RD  Employee-Result-Report                                               
016100     control      Final                                                   
016200     Page Limit   60                                                      
016300     Heading      1                                                       
016400     First Detail 5                                                       
016500     Last  Detail 56.                                                     
016600*                                                                         
016700 01  Report-Head-1  Type Page Heading.                                    
016800     03  line  1.                                                         
016900         05  col   1     pic x(17)   source Prog-Name.                    
017000         05  col  40     pic x(28)   value                                
017100             "Applewood Computers - Emp-Master Results".                  
017200         05  col  94     pic x(5)    value "Page ".                       
017300         05  col  99     pic zz9     source Page-Counter.                 
017400     03  line  2.                                                         
017500         05  col  40     pic x(10)   source WS-Heading-Date.              
017600     03  line  4.                                                         
017700         05  col   1                 value "Emp-Id".                      
017800         05  col  11                 value "Tr".                          
017900         05  col  15                 value "Status".                      
018000         05  col  23                 value "Reason".                      
018100*                                                                         
018200 01  Result-Detail  type is detail.                                       
018300     03  line + 1.                                                        
018400         05  col   1     pic 9(9)    source Res-Emp-Id.                   
018500         05  col  12     pic x       source Res-Tran-Code.                
018600         05  col  15     pic x(6)    source Res-Status.                   
018700         05  col  23     pic x(60)   source Res-Reason.                   
018800*                                                                         
018900 01  type control Footing Final line plus 2.                              
019000     03  line  1.                                                         
019100         05  col   1     pic x(26)   value                                
019200             "Transactions read        :".                                
019300         05  col  28     pic zzzzzz9 source WS-Trans-Read.                
019400     03  line  2.                                                         
019500         05  col   1     pic x(26)   value                                
019600             "Adds      accepted/reject :".                               
019700         05  col  28     pic zzzzzz9 source WS-Adds-Accepted.             
019800         05  col  36     pic x(1)    value "/".                           
019900         05  col  38     pic zzzzzz9 source WS-Adds-Rejected.             
020000     03  line  3.                                                         
020100         05  col   1     pic x(26)   value                                
020200             "Changes   accepted/reject :".                               
020300         05  col  28     pic zzzzzz9 source WS-Chgs-Accepted.             
020400         05  col  36     pic x(1)    value "/".                           
020500         05  col  38     pic zzzzzz9 source WS-Chgs-Rejected.             
020600     03  line  4.                                                         
020700         05  col   1     pic x(26)   value                                
020800             "Deletes   accepted/reject :".                               
020900         05  col  28     pic zzzzzz9 source WS-Dels-Accepted.             
021000         05  col  36     pic x(1)    value "/".                           
021100         05  col  38     pic zzzzzz9 source WS-Dels-Rejected.             
021200     03  line  5.                                                         
021300         05  col   1     pic x(26)   value                                
021400             "Inquiries processed      :".                                
021500         05  col  28     pic zzzzzz9                                      
021600                         source WS-Inquiries-Processed.                   
021700*                                                                         
021800 procedure division.                                                      
021900*===================                                                      
022000*                                                                         
022100 0000-Main-Process.                                                       
022200******************                                                        
022300*                                                                         
022400     perform 0010-Open-Files                                              
022500        thru  0010-Open-Files-Exit.                                       
022600     perform 0100-Read-Result                                             
022700        thru  0100-Read-Result-Exit.                                      
022800     perform 0200-Process-Result                                          
022900        thru  0200-Process-Result-Exit                                    
023000        until Result-Eof.                                                 
023100     terminate Employee-Result-Report.                                    
023200     perform 0990-Close-Files                                             
023300        thru  0990-Close-Files-Exit.                                      
023400     stop run.                                                            
023500*                                                                         
023600 0010-Open-Files.                                                         
023700****************                                                          
023800     move     current-date to WS-Run-Date-Block.                          
023900     move     WS-Run-DD to WS-Head-DD.                                    
024000     move     WS-Run-MM to WS-Head-MM.                                    
024100     move     WS-Run-CC to WS-Head-CC.                                    
024200     move     WS-Run-YY to WS-Head-YY.                                    
024300*                                                                         
024400     open     input  PY-Result-File.                                      
024500     if       WS-Res-Status not = "00"                                    
024600              display PL001                                               
024700              display "PL001 status " WS-Res-Status                       
024800              stop run.                                                   
024900*                                                                         
025000     open     output Print-File.                                          
025100     initiate Employee-Result-Report.                                     
025200*                                                                         
025300 0010-Open-Files-Exit.                                                    
025400     exit.                                                                
025500*                                                                         
025600 0100-Read-Result.                                                        
025700*****************                                                         
025800     read     PY-Result-File next record                                  
025900              at end                                                      
026000              move "Y" to WS-Eof-Result.                                  
026100*                                                                         
026200 0100-Read-Result-Exit.                                                   
026300     exit.                                                                
026400*                                                                         
026500 0200-Process-Result.                                                     
026600*********************                                                     
026700     add      1 to WS-Trans-Read.                                         
026800     generate Result-Detail.                                              
026900     if       Res-Tran-Code = "A"
027000              if      Res-Accepted
027100                      add 1 to WS-Adds-Accepted
027200              else
027300                      add 1 to WS-Adds-Rejected.
027400     if       Res-Tran-Code = "C"
027500              if      Res-Accepted
027600                      add 1 to WS-Chgs-Accepted
027700              else
027800                      add 1 to WS-Chgs-Rejected.
027900     if       Res-Tran-Code = "D"
028000              if      Res-Accepted
028100                      add 1 to WS-Dels-Accepted
028200              else
028300                      add 1 to WS-Dels-Rejected.
028400     if       Res-Tran-Code = "I"
028500              add 1 to WS-Inquiries-Processed.
028600     perform  0100-Read-Result                                            
028700        thru  0100-Read-Result-Exit.                                      
028800*                                                                         
028900 0200-Process-Result-Exit.                                                
029000     exit.                                                                
029100*                                                                         
029200 0990-Close-Files.                                                        
029300******************                                                        
029400     close    PY-Result-File.                                             
029500     close    Print-File.                                                 
029600*                                                                         
029700 0990-Close-Files-Exit.                                                   
029800     exit.                                                                
