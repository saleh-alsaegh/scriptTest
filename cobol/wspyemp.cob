000100********************************************
000200*                                          *
000300*  Record Definition For Employee Master   *
000400*     File - Emp-Master Validate/Maintain  *
000500*     Uses Emp-Id as key                   *
000600********************************************
000700*  File size 164 bytes + 6 filler = 170.
000800*
000900* THESE FIELD WIDTHS MATCH THE OLD ON-LINE SYSTEM BEING
001000*  REPLACED - DO NOT WIDEN THE NAME FIELDS, SOME DOWNSTREAM
001100*  EXTRACTS STILL ASSUME 50.
001200*
001300* 03/11/25 vbc - Created for the Emp-Master validate/maintain     WSPYEMP0
001400*                rewrite (py010/pylist), taken from the old
001500*                pyemp layout and cut right down - this suite
001600*                does not carry pay rates, tax or vacation data,
001700*                see SY-Emp-Master-Users list if that ever changes
001800* 18/11/25 vbc -     .01 Added Emp-DOB/Emp-Join-Date REDEFINES so WSPYEMP0
001900*                age checks in py010 can pick off cc/yy/mm/dd dire
002000*                without an extra UNSTRING every transaction.
002100* 02/12/25 vbc -     .02 Salary confirmed comp-3, range checked inWSPYEMP0
002200*                py010 200-Validate-Employee-Fields - do NOT
002300*                also range check here, one place only.
002400*
002500 01  PY-Employee-Record.
002600 03  Emp-Id                pic 9(9).
002700 03  Emp-First-Name        pic x(50).
002800 03  Emp-Last-Name         pic x(50).
002900 03  Emp-DOB               pic 9(8).
003000 03  Emp-DOB-Group  redefines  Emp-DOB.
003100   05  Emp-DOB-CC        pic 99.
003200   05  Emp-DOB-YY        pic 99.
003300   05  Emp-DOB-MM        pic 99.
003400   05  Emp-DOB-DD        pic 99.
003500 03  Emp-Salary            pic s9(7)v99  comp-3.
003600 03  Emp-Join-Date         pic 9(8).
003700 03  Emp-Join-Date-Group  redefines  Emp-Join-Date.
003800   05  Emp-Join-CC       pic 99.
003900   05  Emp-Join-YY       pic 99.
004000   05  Emp-Join-MM       pic 99.
004100   05  Emp-Join-DD       pic 99.
004200 03  Emp-Department        pic x(30).
004300 03  filler                pic x(06).
004400*

