000100********************************************
000200*                                          *
000300*  Working Storage For Emp-Master          *
000400*     Run Control Totals                   *
000500********************************************
000600* 05/11/25 vbc - Created, split out of py010 ws so pylist can     WSPYTOT0
000700*                copy the same layout for its footing line
000800*                without the two getting out of step.
000900*
001000 01  PY-Control-Totals.
001100 03  WS-Trans-Read           pic 9(7)  comp.
001200 03  WS-Adds-Accepted        pic 9(7)  comp.
001300 03  WS-Adds-Rejected        pic 9(7)  comp.
001400 03  WS-Chgs-Accepted        pic 9(7)  comp.
001500 03  WS-Chgs-Rejected        pic 9(7)  comp.
001600 03  WS-Dels-Accepted        pic 9(7)  comp.
001700 03  WS-Dels-Rejected        pic 9(7)  comp.
001800 03  WS-Inquiries-Processed  pic 9(7)  comp.
001850 03  filler                  pic x(04).
001900*

