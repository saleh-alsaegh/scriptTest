000100********************************************
000200*                                          *
000300*  Standard Environment Division Entries   *
000400*     Copied into every Payroll module      *
000500*                                          *
000600********************************************
000700* 24/10/16 vbc - Split out of each source so only one copy to     ENVDIV01
000800*                maintain as per other ACAS modules.
000900* 05/11/25 vbc - New Emp-Master validate/maintain suite now       ENVDIV02
001000*                shares this copy too - no RDB special-names
001100*                needed for this suite (flat files only).
001200*
001300 configuration           section.
001400 source-computer.        ACAS-HOST.
001500 object-computer.        ACAS-HOST.
001600 special-names.
001700     C01                 is TOP-OF-FORM
001800     class Alpha-Class   is "A" thru "Z"
001900     class Upsi-Test     is UPSI-0.

