000100*****************************************************************
000110*                                                                *
000120*            Employee Master  -  Validate And Maintain           *
000130*                                                                *
000140*****************************************************************
000150*
000160 identification          division.
000170*===============================
000180*
000190 program-id.             py010.
000200 author.                 Vincent B Coen FBCS, FIDM, FIDPM.
000210*                        For Applewood Computers.
000220 installation.           Applewood Computers.
000230 date-written.           14/03/1987.
000240 date-compiled.
000250 security.               Copyright (C) 1987-2026 & later, Vincent
000260*                        Bryan Coen.  Distributed under the GNU
000270*                        General Public License.  See file COPYING.
000280*
000290*    Remarks.           Employee Master Validate and Maintain run.
000300*                       Reads Transaction-File (Add/Change/Delete/
000310*                       Inquiry), validates each transaction again
000320*                       the field and record rules below, posts
000330*                       accepted Adds/Changes/Deletes to the
000340*                       Employee-Master, and writes one Result-Fil
000350*                       line per transaction (ACCEPT/REJECT +
000360*                       reason, or an inquiry match line).
000370*
000380*    Version.           See Prog-Name in ws.
000390*
000400*    Called modules.    None.
000410*
000420*    Files used :
000430*                       pyemp.    Employee Master.
000440*                       pytran.   Transactions in.
000450*                       pyres.    Results out.
000460*
000470*    Error messages used.
000480* System wide:
000490*                       None.
000500* Program specific:
000510*                       See Error-Messages below.
000520***
000530* Changes:
000540* 14/03/87 vbc - 1.0.00 Created - initial Emp-Master validate and PY01001
000550*                maintain batch run, replacing the card-image
000560*                update job it superseded.
000570* 02/09/87 vbc -    .01 Added Department required edit.           PY01002
000580* 11/01/88 vbc -    .02 Salary range raised to cover the new      PY01003
000590*                management pay grades.
000600* 23/06/89 rjt -    .03 Fixed age-at-hire calc dropping a year    PY01004
000610*                on leap-year birthdays.
000620* 30/11/91 vbc -    .04 Duplicate-id check on Add wired in -      PY01005
000630*                was silently overwriting the old record.
000640* 19/04/93 klm -    .05 Name-contains search added for the        PY01006
000650*                enquiry desk transactions.
000660* 08/08/94 vbc -    .06 Delete now rejects not-found instead      PY01007
000670*                of quietly doing nothing.
000680* 02/02/96 rjt -    .07 Salary-range enquiry added - was by       PY01008
000690*                Department only up to now.
000700* 17/12/98 vbc - 1.1.00 Y2K - Emp-DOB/Emp-Join-Date widened to    PY01009
000710*                ccyymmdd, was yymmdd with windowing.  Century
000720*                now explicit throughout.
000730* 04/03/99 vbc -    .01 Y2K regression pass - all date compares   PY01010
000740*                re-tested across the century boundary.
000750* 21/07/01 klm -    .02 Control totals split out by transaction   PY01011
000760*                type - Adds/Changes/Deletes each now separate.
000770* 13/05/04 vbc -    .03 Partial-update merge rule tightened - a   PY01012
000780*                supplied zero salary no longer overwrites the
000790*                master (zero now means "not supplied").
000800* 09/09/08 rjt -    .04 Master table search widened past 999      PY01013
000810*                records, Emp-Id index was too narrow.
000820* 05/11/25 vbc - 1.2.00 Taken over from the old on-line screens   PY01014
000830*                onto this flat-file batch run, to line up with
000840*                the rest of the Payroll suite's architecture.
000850* 02/02/26 vbc -    .01 Inquiry transactions now produce a result PY01015
000860*                line per match on Result-File, not just counts.
000870***
000880******************************************************************
000890* Copyright Notice.
000900* ****************
000910*
000920* This notice supersedes all prior copyright notices.
000930*
000940* These files and programs are part of the Applewood Computers
000950* Accounting System and is copyright (c) Vincent B Coen. 1976-2026
000960* and later.
000970*
000980* This program is now free software; you can redistribute it
000990* and/or modify it under the terms of the GNU General Public
001000* License as published by the Free Software Foundation; version 3
001010* and later as revised for personal usage only and that includes
001020* for use within a business but without repackaging or for Resale
001030* in any way.
001040*
001050* ACAS is distributed in the hope that it will be useful, but
001060* WITHOUT ANY WARRANTY; without even the implied warranty of
001070* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
001080* GNU General Public License for more details.
001090*
001100* You should have received a copy of the GNU General Public
001110* License along with ACAS; see the file COPYING.
001120*
001130******************************************************************
001140*
001150 environment             division.
001160*===============================
001170*
001180 copy  "envdiv.cob".
001190*
001200 input-output            section.
001210 file-control.
001220*
001230     select   PY-Transaction-File
001240              assign       TRANFILE
001250              organization line sequential
001260              status       WS-Tran-Status.
001270*
001280     select   PY-Employee-Master
001290              assign       EMPMAST
001300              organization line sequential
001310              status       WS-Emp-Status.
001320*
001330     select   PY-Result-File
001340              assign       RESFILE
001350              organization line sequential
001360              status       WS-Res-Status.
001370*
001380 data                    division.
001390*===============================
001400*
001410 file section.
001420*
001430 fd  PY-Transaction-File.
001440 copy "wspytran.cob".
001450*
001460 fd  PY-Employee-Master.
001470 copy "wspyemp.cob".
001480*
001490 fd  PY-Result-File.
001500 copy "wspyres.cob".
001510*
001520 working-storage section.
001530*-----------------------
001540 77  Prog-Name                pic x(17) value "py010 (1.2.00)".
001550*
001560 01  WS-Data.
001570     03  WS-Tran-Status        pic xx    value zero.
001580     03  WS-Emp-Status         pic xx    value zero.
001590     03  WS-Res-Status         pic xx    value zero.
001600     03  WS-Eof-Trans          pic x     value "N".
001610         88  Trans-Eof               value "Y".
001620     03  WS-Found-Switch       pic x     value "N".
001630         88  Found-In-Table          value "Y".
001640     03  WS-Delete-Switch      pic x     value "N".
001650         88  Row-Deleted              value "Y".
001660     03  filler                pic x(02) value spaces.
001670*
001680 copy "wspytot.cob".
001690*
001700*  In-memory table - no keyed access needed, a sequential
001710*  scan is the pattern this suite already uses elsewhere.
001720*  Loaded whole at run start, rewritten whole at run end,
001730*  searched sequentially throughout.
001740*
001750 01  PY-Emp-Master-Table.
001760     03  WS-Emp-Table-Count    pic 9(5)  comp.
001770     03  PY-Emp-Table-Entry    occurs 9999 times
001780                               indexed by WS-Emp-Idx.
001790         05  WS-Tbl-Emp-Id        pic 9(9).
001800         05  WS-Tbl-First-Name    pic x(50).
001810         05  WS-Tbl-Last-Name     pic x(50).
001820         05  WS-Tbl-DOB           pic 9(8).
001830         05  WS-Tbl-Salary        pic s9(7)v99 comp-3.
001840         05  WS-Tbl-Join-Date     pic 9(8).
001850         05  WS-Tbl-Department    pic x(30).
001860     03  filler                pic x(04) value spaces.
001870*
001880 01  WS-Merged-Record.
001890     03  WS-Merged-First-Name  pic x(50).
001900     03  WS-Merged-Last-Name   pic x(50).
001910     03  WS-Merged-DOB         pic 9(8).
001920     03  WS-Merged-Salary      pic s9(7)v99 comp-3.
001930     03  WS-Merged-Join-Date   pic 9(8).
001940     03  WS-Merged-Department  pic x(30).
001950     03  filler                pic x(04) value spaces.
001960*
001970*  CC/YY/MM/DD breakdowns of the two merged dates, same split as
001980*  Tran-DOB-Group in wspytran - makes the age arithmetic below
001990*  read the same way the rest of the suite writes it.
002000 01  WS-Merged-DOB-Group  redefines WS-Merged-DOB.
002010     03  WS-Merged-DOB-CC      pic 99.
002020     03  WS-Merged-DOB-YY      pic 99.
002030     03  WS-Merged-DOB-MM      pic 99.
002040     03  WS-Merged-DOB-DD      pic 99.
002050 01  WS-Merged-Join-Group  redefines WS-Merged-Join-Date.
002060     03  WS-Merged-Join-CC     pic 99.
002070     03  WS-Merged-Join-YY     pic 99.
002080     03  WS-Merged-Join-MM     pic 99.
002090     03  WS-Merged-Join-DD     pic 99.
002100*
002110*  Run-date work area, used for the age edits.  Loaded once from
002120*  CURRENT-DATE at start of run - this is a batch job, not an
002130*  on-line one, so the run date does not change mid-run.
002140*
002150 01  WS-Run-Date-Block.
002160     03  WS-Run-CC             pic 99.
002170     03  WS-Run-YY             pic 99.
002180     03  WS-Run-MM             pic 99.
002190     03  WS-Run-DD             pic 99.
002200 01  WS-Run-Date-Group  redefines WS-Run-Date-Block
002210                              pic 9(8).
002220*
002230 01  WS-Work-Fields.
002240     03  WS-Age-Years          pic s9(3) comp.
002250     03  WS-Search-Len         pic 9(2)  comp.
002260     03  WS-Dept-Up            pic x(30).
002270     03  WS-Dept-Tran-Up       pic x(30).
002280     03  WS-Name-Up            pic x(50).
002290     03  WS-Search-Up          pic x(50).
002300     03  WS-Contains-Switch    pic x     value "N".
002310         88  Pattern-Found            value "Y".
002320     03  WS-Scan-Idx           pic 9(3)  comp.
002330     03  WS-Scan-Limit         pic 9(3)  comp.
002340     03  filler                pic x(05) value spaces.
002350*
002360*  Generic scan-back work area for 0230-Compute-Trim-Len - there
002370*  being no TRIM verb in COBOL, we strip trailing spaces off a
002380*  50-byte name field by walking back from the right, the way
002390*  this shop has always done it (see maps04 date scan for the
002400*  same trick used on a date field).
002410 01  WS-Trim-Work.
002420     03  WS-Trim-Field         pic x(50).
002430     03  WS-Trim-Len           pic 9(3)  comp.
002440     03  filler                pic x(05) value spaces.
002450*
002460*  Case-fold tables for INSPECT...CONVERTING - COBOL has no
002470*  UPPER-CASE verb either, this is the shop's standard pairing.
002480 01  WS-Case-Fold.
002490     03  WS-Lower-Case     pic x(26) value
002500         "abcdefghijklmnopqrstuvwxyz".
002510     03  WS-Upper-Case     pic x(26) value
002520         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002530     03  filler            pic x(04) value spaces.
002540*
002550 01  Error-Messages.
002560* Record-level validation failure text, one per rule.
002570     03  PY-MSG01           pic x(60) value
002580         "First or last name must be 2-50 characters".
002590     03  PY-MSG02           pic x(60) value
002600         "Date of birth missing or employee under 18 today".
002610     03  PY-MSG03           pic x(60) value
002620         "Salary must be 0.00 to 1,000,000.00".
002630     03  PY-MSG04           pic x(60) value
002640         "Join date missing, in the future, or under 18 at hire".
002650     03  PY-MSG05           pic x(60) value
002660         "Department is required".
002670     03  PY-MSG06-A         pic x(17) value
002680         "Employee with ID ".
002690     03  PY-MSG06-B         pic x(15) value
002700         " already exists".
002710     03  PY-MSG07-B         pic x(15) value
002720         " not found".
002730     03  PY-MSG08           pic x(60) value
002740         "Employee id must be greater than zero".
002750     03  PY-MSG09           pic x(60) value
002760         "Search name must be at least 2 characters".
002770     03  PY-MSG10           pic x(60) value
002780         "Salary range from/to invalid".
002790     03  PY-MSG11           pic x(60) value
002800         "Department parameter is required".
002810     03  filler             pic x(05) value spaces.
002820*
002830 01  WS-Reason-Work        pic x(60).
002840 01  WS-Id-Edit            pic 9(9).
002850*
002860 linkage section.
002870****************
002880*
002890 procedure division.
002900*===================
002910*
002920 0000-Main-Process.
002930******************
002940*
002950     perform 0010-Open-Files
002960        thru  0010-Open-Files-Exit.
002970     perform 0100-Load-Master-Table
002980        thru  0100-Load-Master-Table-Exit.
002990     perform 0250-Read-Transaction
003000        thru  0250-Read-Transaction-Exit.
003010     perform 0260-Process-Transaction
003020        thru  0260-Process-Transaction-Exit
003030        until Trans-Eof.
003040     perform 0900-Rewrite-Master-Table
003050        thru  0900-Rewrite-Master-Table-Exit.
003060     perform 0950-Display-Totals
003070        thru  0950-Display-Totals-Exit.
003080     perform 0990-Close-Files
003090        thru  0990-Close-Files-Exit.
003100     stop run.
003110*
003120 0010-Open-Files.
003130****************
003140     move     current-date to WS-Run-Date-Block.
003150*
003160     open     input  PY-Transaction-File.
003170     if       WS-Tran-Status not = "00"
003180              display "PY010 Cannot open Transaction-File status "
003190                      WS-Tran-Status
003200              stop run.
003210*
003220     open     input  PY-Employee-Master.
003230     if       WS-Emp-Status = "35"
003240              display "PY010 Employee-Master not found - "
003250                      "initialising empty master"
003260              move    zero to WS-Emp-Table-Count
003270              go to   0010-Open-Files-Exit.
003280     if       WS-Emp-Status not = "00"
003290              display "PY010 Cannot open Employee-Master status "
003300                      WS-Emp-Status
003310              stop run.
003320*
003330 0010-Open-Files-Exit.
003340     exit.
003350*
003360 0100-Load-Master-Table.
003370***********************
003380*  Read the whole master, once, into WS.  No rows left by
003390*  file-status 35 is a valid empty-master run, table stays zero.
003400     move     zero to WS-Emp-Table-Count.
003410     if       WS-Emp-Status = "35"
003420              go to 0100-Load-Master-Table-Exit.
003430*
003440 0100-Read-Next-Master.
003450     read     PY-Employee-Master next record
003460              at end
003470              go to 0100-Load-Master-Table-Exit.
003480     add      1 to WS-Emp-Table-Count.
003490     set      WS-Emp-Idx to WS-Emp-Table-Count.
003500     move     Emp-Id         to WS-Tbl-Emp-Id (WS-Emp-Idx).
003510     move     Emp-First-Name to WS-Tbl-First-Name (WS-Emp-Idx).
003520     move     Emp-Last-Name  to WS-Tbl-Last-Name (WS-Emp-Idx).
003530     move     Emp-DOB        to WS-Tbl-DOB (WS-Emp-Idx).
003540     move     Emp-Salary     to WS-Tbl-Salary (WS-Emp-Idx).
003550     move     Emp-Join-Date  to WS-Tbl-Join-Date (WS-Emp-Idx).
003560     move     Emp-Department to WS-Tbl-Department (WS-Emp-Idx).
003570     go to    0100-Read-Next-Master.
003580*
003590 0100-Load-Master-Table-Exit.
003600     close    PY-Employee-Master.
003610     exit.
003620*
003630 0150-Find-In-Table.
003640*******************
003650*  Sequential scan for Tran-Emp-Id (or Res-Emp-Id on delete) -
003660*  sets WS-Found-Switch and WS-Emp-Idx on the matching row.
003670     move     "N" to WS-Found-Switch.
003680     if       WS-Emp-Table-Count = zero
003690              go to 0150-Find-In-Table-Exit.
003700     set      WS-Emp-Idx to 1.
003710*
003720 0150-Find-Scan.
003730     if       WS-Tbl-Emp-Id (WS-Emp-Idx) = WS-Id-Edit
003740              move "Y" to WS-Found-Switch
003750              go to 0150-Find-In-Table-Exit.
003760     if       WS-Emp-Idx < WS-Emp-Table-Count
003770              set  WS-Emp-Idx up by 1
003780              go to 0150-Find-Scan.
003790*
003800 0150-Find-In-Table-Exit.
003810     exit.
003820*
003830 0160-Append-To-Table.
003840*********************
003850*  save (Add) - always appends, duplicate check already ran
003860*  back in 0300 before this paragraph was ever PERFORMed.
003870     add      1 to WS-Emp-Table-Count.
003880     set      WS-Emp-Idx to WS-Emp-Table-Count.
003890     move     Tran-Emp-Id     to WS-Tbl-Emp-Id (WS-Emp-Idx).
003900     move     Tran-First-Name to WS-Tbl-First-Name (WS-Emp-Idx).
003910     move     Tran-Last-Name  to WS-Tbl-Last-Name (WS-Emp-Idx).
003920     move     Tran-DOB        to WS-Tbl-DOB (WS-Emp-Idx).
003930     move     Tran-Salary     to WS-Tbl-Salary (WS-Emp-Idx).
003940     move     Tran-Join-Date  to WS-Tbl-Join-Date (WS-Emp-Idx).
003950     move     Tran-Department to WS-Tbl-Department (WS-Emp-Idx).
003960*
003970 0160-Append-To-Table-Exit.
003980     exit.
003990*
004000 0170-Replace-In-Table.
004010**********************
004020*  update (Change) - replaces the row at WS-Emp-Idx (already
004030*  positioned by 0150) with the merged record built by 420.
004040     move     WS-Merged-First-Name to
004050              WS-Tbl-First-Name (WS-Emp-Idx).
004060     move     WS-Merged-Last-Name to
004070              WS-Tbl-Last-Name (WS-Emp-Idx).
004080     move     WS-Merged-DOB        to WS-Tbl-DOB (WS-Emp-Idx).
004090     move     WS-Merged-Salary     to WS-Tbl-Salary (WS-Emp-Idx).
004100     move     WS-Merged-Join-Date to
004110              WS-Tbl-Join-Date (WS-Emp-Idx).
004120     move     WS-Merged-Department to
004130              WS-Tbl-Department (WS-Emp-Idx).
004140*
004150 0170-Replace-In-Table-Exit.
004160     exit.
004170*
004180 0180-Remove-From-Table.
004190***********************
004200*  delete - removes the row at WS-Emp-Idx by sliding the rows
004210*  above it down one and shortening the count.  0500 already
004220*  PERFORMed 0150 and checked WS-Emp-Idx before getting here.
004230     move     "N" to WS-Delete-Switch.
004240     if       WS-Emp-Idx > WS-Emp-Table-Count
004250              go to 0180-Remove-From-Table-Exit.
004260 0180-Shuffle-Down.
004270     if       WS-Emp-Idx >= WS-Emp-Table-Count
004280              go to 0180-Shuffle-Done.
004290     move     WS-Tbl-Emp-Id (WS-Emp-Idx + 1) to
004300              WS-Tbl-Emp-Id (WS-Emp-Idx).
004310     move     WS-Tbl-First-Name (WS-Emp-Idx + 1) to
004320              WS-Tbl-First-Name (WS-Emp-Idx).
004330     move     WS-Tbl-Last-Name (WS-Emp-Idx + 1) to
004340              WS-Tbl-Last-Name (WS-Emp-Idx).
004350     move     WS-Tbl-DOB (WS-Emp-Idx + 1) to
004360              WS-Tbl-DOB (WS-Emp-Idx).
004370     move     WS-Tbl-Salary (WS-Emp-Idx + 1) to
004380              WS-Tbl-Salary (WS-Emp-Idx).
004390     move     WS-Tbl-Join-Date (WS-Emp-Idx + 1) to
004400              WS-Tbl-Join-Date (WS-Emp-Idx).
004410     move     WS-Tbl-Department (WS-Emp-Idx + 1) to
004420              WS-Tbl-Department (WS-Emp-Idx).
004430     set      WS-Emp-Idx up by 1.
004440     go to    0180-Shuffle-Down.
004450 0180-Shuffle-Done.
004460     subtract 1 from WS-Emp-Table-Count.
004470     move     "Y" to WS-Delete-Switch.
004480*
004490 0180-Remove-From-Table-Exit.
004500     exit.
004510*
004520 0200-Validate-Employee-Fields.
004530******************************
004540*  Shared whole-record edit, PERFORMed by both 300-Add and the
004550*  420-Merge-Change-Fields path, against WS-Merged-xxx - the
004560*  one place every field rule is checked, so add and change
004570*  edits always stay consistent with each other.
004580*
004590     move     "N" to WS-Found-Switch.
004600     move     spaces to WS-Reason-Work.
004610*
004620     if       WS-Merged-First-Name = spaces
004630        or    WS-Merged-Last-Name  = spaces
004640              move PY-MSG01 to WS-Reason-Work
004650              go to 0200-Validate-Exit.
004660     move     WS-Merged-First-Name to WS-Trim-Field.
004670     perform  0230-Compute-Trim-Len
004680        thru  0230-Compute-Trim-Len-Exit.
004690     if       WS-Trim-Len < 2
004700              move PY-MSG01 to WS-Reason-Work
004710              go to 0200-Validate-Exit.
004720     move     WS-Merged-Last-Name to WS-Trim-Field.
004730     perform  0230-Compute-Trim-Len
004740        thru  0230-Compute-Trim-Len-Exit.
004750     if       WS-Trim-Len < 2
004760              move PY-MSG01 to WS-Reason-Work
004770              go to 0200-Validate-Exit.
004780*
004790     if       WS-Merged-DOB = zero
004800              move PY-MSG02 to WS-Reason-Work
004810              go to 0200-Validate-Exit.
004820     perform  0210-Age-In-Years
004830        thru  0210-Age-In-Years-Exit.
004840     if       WS-Age-Years < 18
004850              move PY-MSG02 to WS-Reason-Work
004860              go to 0200-Validate-Exit.
004870*
004880     if       WS-Merged-Salary < 0
004890        or    WS-Merged-Salary > 1000000.00
004900              move PY-MSG03 to WS-Reason-Work
004910              go to 0200-Validate-Exit.
004920     compute  WS-Merged-Salary rounded = WS-Merged-Salary.
004930*
004940     if       WS-Merged-Join-Date = zero
004950              move PY-MSG04 to WS-Reason-Work
004960              go to 0200-Validate-Exit.
004970     if       WS-Merged-Join-Date > WS-Run-Date-Group
004980              move PY-MSG04 to WS-Reason-Work
004990              go to 0200-Validate-Exit.
005000     perform  0220-Age-At-Hire
005010        thru  0220-Age-At-Hire-Exit.
005020     if       WS-Age-Years < 18
005030              move PY-MSG04 to WS-Reason-Work
005040              go to 0200-Validate-Exit.
005050*
005060     if       WS-Merged-Department = spaces
005070              move PY-MSG05 to WS-Reason-Work
005080              go to 0200-Validate-Exit.
005090*
005100     move     "Y" to WS-Found-Switch.
005110*
005120 0200-Validate-Exit.
005130     exit.
005140*
005150 0210-Age-In-Years.
005160******************
005170*  Whole years between WS-Merged-DOB and the run date.  A
005180*  simple ccyy subtraction, backed off one year if the run
005190*  date's mm/dd has not yet reached the birthday mm/dd - this
005200*  is the same rule 0220 uses against the join date.
005210     compute  WS-Age-Years =
005220              WS-Run-CC * 100 + WS-Run-YY -
005230              (WS-Merged-DOB-CC * 100 + WS-Merged-DOB-YY).
005240     if       WS-Run-MM * 100 + WS-Run-DD <
005250              (WS-Merged-DOB-MM * 100 + WS-Merged-DOB-DD)
005260              subtract 1 from WS-Age-Years.
005270*
005280 0210-Age-In-Years-Exit.
005290     exit.
005300*
005310 0220-Age-At-Hire.
005320*****************
005330*  Whole years between WS-Merged-DOB and WS-Merged-Join-Date.
005340     compute  WS-Age-Years =
005350              (WS-Merged-Join-CC * 100 + WS-Merged-Join-YY) -
005360              (WS-Merged-DOB-CC * 100 + WS-Merged-DOB-YY).
005370     if       WS-Merged-Join-MM * 100 + WS-Merged-Join-DD <
005380              WS-Merged-DOB-MM * 100 + WS-Merged-DOB-DD
005390              subtract 1 from WS-Age-Years.
005400*
005410 0220-Age-At-Hire-Exit.
005420     exit.
005430*
005440 0230-Compute-Trim-Len.
005450********************
005460*  Sets WS-Trim-Len to the length of WS-Trim-Field with the
005470*  trailing spaces stripped off - COBOL has no TRIM verb, so we
005480*  scan back from the right hand end, same trick as the date
005490*  scan in maps04.
005500     move     50 to WS-Trim-Len.
005510 0230-Trim-Scan.
005520     if       WS-Trim-Len = zero
005530              go to 0230-Compute-Trim-Len-Exit.
005540     if       WS-Trim-Field (WS-Trim-Len : 1) not = space
005550              go to 0230-Compute-Trim-Len-Exit.
005560     subtract 1 from WS-Trim-Len.
005570     go to    0230-Trim-Scan.
005580*
005590 0230-Compute-Trim-Len-Exit.
005600     exit.
005610*
005620 0250-Read-Transaction.
005630***********************
005640     read     PY-Transaction-File next record
005650              at end
005660              move "Y" to WS-Eof-Trans.
005670*
005680 0250-Read-Transaction-Exit.
005690     exit.
005700*
005710 0260-Process-Transaction.
005720*************************
005730*  Dispatch on Tran-Code - a straight GO TO, the way this
005740*  shop has always steered add/change/delete/inquiry, rather
005750*  than stack a case statement on top of it.
005760     add      1 to WS-Trans-Read.
005770     move     Tran-Emp-Id to WS-Id-Edit.
005780     if       Tran-Add
005790              go to 0260-Do-Add.
005800     if       Tran-Change
005810              go to 0260-Do-Change.
005820     if       Tran-Delete
005830              go to 0260-Do-Delete.
005840     if       Tran-Inquiry
005850              go to 0260-Do-Inquiry.
005860     go to    0260-Process-Transaction-Continue.
005870 0260-Do-Add.
005880     perform  0300-Add-Transaction
005890        thru  0300-Add-Transaction-Exit.
005900     go to    0260-Process-Transaction-Continue.
005910 0260-Do-Change.
005920     perform  0400-Change-Transaction
005930        thru  0400-Change-Transaction-Exit.
005940     go to    0260-Process-Transaction-Continue.
005950 0260-Do-Delete.
005960     perform  0500-Delete-Transaction
005970        thru  0500-Delete-Transaction-Exit.
005980     go to    0260-Process-Transaction-Continue.
005990 0260-Do-Inquiry.
006000     perform  0600-Inquiry-Transaction
006010        thru  0600-Inquiry-Transaction-Exit.
006020 0260-Process-Transaction-Continue.
006030     perform  0250-Read-Transaction
006040        thru  0250-Read-Transaction-Exit.
006050*
006060 0260-Process-Transaction-Exit.
006070     exit.
006080*
006090 0300-Add-Transaction.
006100**********************
006110     move     Tran-First-Name to WS-Merged-First-Name.
006120     move     Tran-Last-Name  to WS-Merged-Last-Name.
006130     move     Tran-DOB        to WS-Merged-DOB.
006140     move     Tran-Salary     to WS-Merged-Salary.
006150     move     Tran-Join-Date  to WS-Merged-Join-Date.
006160     move     Tran-Department to WS-Merged-Department.
006170     perform  0200-Validate-Employee-Fields
006180        thru  0200-Validate-Exit.
006190     if       WS-Found-Switch not = "Y"
006200              perform 0700-Write-Reject
006210                 thru  0700-Write-Reject-Exit
006220              add     1 to WS-Adds-Rejected
006230              go to   0300-Add-Transaction-Exit.
006240*
006250     if       Tran-Emp-Id > 0
006260              perform 0150-Find-In-Table
006270                 thru  0150-Find-In-Table-Exit
006280              if      Found-In-Table
006290                      string PY-MSG06-A delimited by size
006300                             WS-Id-Edit delimited by size
006310                             PY-MSG06-B delimited by size
006320                             into WS-Reason-Work
006330                      perform 0700-Write-Reject
006340                         thru 0700-Write-Reject-Exit
006350                      add  1 to WS-Adds-Rejected
006360                      go to 0300-Add-Transaction-Exit.
006370*
006380     perform  0160-Append-To-Table
006390        thru  0160-Append-To-Table-Exit.
006400     perform  0710-Write-Accept
006410        thru  0710-Write-Accept-Exit.
006420     add      1 to WS-Adds-Accepted.
006430*
006440 0300-Add-Transaction-Exit.
006450     exit.
006460*
006470 0400-Change-Transaction.
006480*************************
006490     move     Tran-Emp-Id to WS-Id-Edit.
006500     perform  0150-Find-In-Table
006510        thru  0150-Find-In-Table-Exit.
006520     if       not Found-In-Table
006530              string PY-MSG06-A delimited by size
006540                             WS-Id-Edit delimited by size
006550                             PY-MSG07-B delimited by size
006560                             into WS-Reason-Work
006570              perform 0700-Write-Reject
006580                 thru  0700-Write-Reject-Exit
006590              add     1 to WS-Chgs-Rejected
006600              go to   0400-Change-Transaction-Exit.
006610*
006620     perform  0420-Merge-Change-Fields
006630        thru  0420-Merge-Change-Fields-Exit.
006640     perform  0200-Validate-Employee-Fields
006650        thru  0200-Validate-Exit.
006660     if       WS-Found-Switch not = "Y"
006670              perform 0700-Write-Reject
006680                 thru  0700-Write-Reject-Exit
006690              add     1 to WS-Chgs-Rejected
006700              go to   0400-Change-Transaction-Exit.
006710*
006720     perform  0170-Replace-In-Table
006730        thru  0170-Replace-In-Table-Exit.
006740     perform  0710-Write-Accept
006750        thru  0710-Write-Accept-Exit.
006760     add      1 to WS-Chgs-Accepted.
006770*
006780 0400-Change-Transaction-Exit.
006790     exit.
006800*
006810 0420-Merge-Change-Fields.
006820*************************
006830*  Partial update - only overwrite a field when the
006840*  transaction supplies a non-blank/non-zero value.  A
006850*  transaction salary of exactly 0.00 counts as "not
006860*  supplied" - see chg .03 above.
006870     move     WS-Tbl-First-Name (WS-Emp-Idx) to
006880              WS-Merged-First-Name.
006890     move     WS-Tbl-Last-Name  (WS-Emp-Idx) to
006900              WS-Merged-Last-Name.
006910     move     WS-Tbl-DOB        (WS-Emp-Idx) to WS-Merged-DOB.
006920     move     WS-Tbl-Salary     (WS-Emp-Idx) to WS-Merged-Salary.
006930     move     WS-Tbl-Join-Date  (WS-Emp-Idx) to
006940              WS-Merged-Join-Date.
006950     move     WS-Tbl-Department (WS-Emp-Idx) to
006960              WS-Merged-Department.
006970*
006980     if       Tran-First-Name not = spaces
006990              move Tran-First-Name to WS-Merged-First-Name.
007000     if       Tran-Last-Name not = spaces
007010              move Tran-Last-Name to WS-Merged-Last-Name.
007020     if       Tran-DOB not = zero
007030              move Tran-DOB to WS-Merged-DOB.
007040     if       Tran-Salary > 0
007050              move Tran-Salary to WS-Merged-Salary.
007060     if       Tran-Join-Date not = zero
007070              move Tran-Join-Date to WS-Merged-Join-Date.
007080     if       Tran-Department not = spaces
007090              move Tran-Department to WS-Merged-Department.
007100*
007110 0420-Merge-Change-Fields-Exit.
007120     exit.
007130*
007140 0500-Delete-Transaction.
007150*************************
007160     move     Tran-Emp-Id to WS-Id-Edit.
007170     perform  0150-Find-In-Table
007180        thru  0150-Find-In-Table-Exit.
007190     if       not Found-In-Table
007200              string PY-MSG06-A delimited by size
007210                             WS-Id-Edit delimited by size
007220                             PY-MSG07-B delimited by size
007230                             into WS-Reason-Work
007240              perform 0700-Write-Reject
007250                 thru  0700-Write-Reject-Exit
007260              add     1 to WS-Dels-Rejected
007270              go to   0500-Delete-Transaction-Exit.
007280*
007290     perform  0180-Remove-From-Table
007300        thru  0180-Remove-From-Table-Exit.
007310     perform  0710-Write-Accept
007320        thru  0710-Write-Accept-Exit.
007330     add      1 to WS-Dels-Accepted.
007340*
007350 0500-Delete-Transaction-Exit.
007360     exit.
007370*
007380 0600-Inquiry-Transaction.
007390**************************
007400*  Dispatch on which inquiry fields are populated - by-id
007410*  takes priority, then search-name, then salary-range,
007420*  then department - the one fixed precedence this suite
007430*  always applies, so a transaction cannot be read two ways.
007440     add      1 to WS-Inquiries-Processed.
007450     if       Tran-Emp-Id > 0
007460              perform 0610-Inquiry-By-Id
007470                 thru  0610-Inquiry-By-Id-Exit
007480              go to   0600-Inquiry-Transaction-Exit.
007490     if       Tran-Search-Name not = spaces
007500              perform 0620-Inquiry-By-Name
007510                 thru  0620-Inquiry-By-Name-Exit
007520              go to   0600-Inquiry-Transaction-Exit.
007530     if       Tran-Salary-From > 0 or Tran-Salary-To > 0
007540              perform 0630-Inquiry-By-Salary
007550                 thru  0630-Inquiry-By-Salary-Exit
007560              go to   0600-Inquiry-Transaction-Exit.
007570     if       Tran-Department not = spaces
007580              perform 0640-Inquiry-By-Dept
007590                 thru  0640-Inquiry-By-Dept-Exit
007600              go to   0600-Inquiry-Transaction-Exit.
007610     move     PY-MSG11 to WS-Reason-Work.
007620     perform  0700-Write-Reject
007630        thru  0700-Write-Reject-Exit.
007640*
007650 0600-Inquiry-Transaction-Exit.
007660     exit.
007670*
007680 0610-Inquiry-By-Id.
007690********************
007700*  Get-by-id - id must be > 0.  A 0/negative id is rejected
007710*  here as bad input, kept separate from the not-found reject
007720*  below so the two reasons are never confused on the listing.
007730     if       Tran-Emp-Id not > 0
007740              move PY-MSG08 to WS-Reason-Work
007750              perform 0700-Write-Reject
007760                 thru  0700-Write-Reject-Exit
007770              go to   0610-Inquiry-By-Id-Exit.
007780     move     Tran-Emp-Id to WS-Id-Edit.
007790     perform  0150-Find-In-Table
007800        thru  0150-Find-In-Table-Exit.
007810     if       not Found-In-Table
007820              string PY-MSG06-A delimited by size
007830                             WS-Id-Edit delimited by size
007840                             PY-MSG07-B delimited by size
007850                             into WS-Reason-Work
007860              perform 0700-Write-Reject
007870                 thru  0700-Write-Reject-Exit
007880              go to   0610-Inquiry-By-Id-Exit.
007890     perform  0720-Write-Inquiry-Match
007900        thru  0720-Write-Inquiry-Match-Exit.
007910*
007920 0610-Inquiry-By-Id-Exit.
007930     exit.
007940*
007950 0620-Inquiry-By-Name.
007960**********************
007970     move     Tran-Search-Name to WS-Search-Up.
007980     inspect  WS-Search-Up converting WS-Lower-Case to
007990              WS-Upper-Case.
008000     move     Tran-Search-Name to WS-Trim-Field.
008010     perform  0230-Compute-Trim-Len
008020        thru  0230-Compute-Trim-Len-Exit.
008030     move     WS-Trim-Len to WS-Search-Len.
008040     if       WS-Search-Len < 2
008050              move PY-MSG09 to WS-Reason-Work
008060              perform 0700-Write-Reject
008070                 thru  0700-Write-Reject-Exit
008080              go to   0620-Inquiry-By-Name-Exit.
008090     if       WS-Emp-Table-Count = zero
008100              go to 0620-Inquiry-By-Name-Exit.
008110     set      WS-Emp-Idx to 1.
008120 0620-Name-Scan.
008130     move     WS-Tbl-First-Name (WS-Emp-Idx) to WS-Name-Up.
008140     inspect  WS-Name-Up converting WS-Lower-Case to
008150              WS-Upper-Case.
008160     perform  0625-Contains-Check
008170        thru  0625-Contains-Check-Exit.
008180     if       not Pattern-Found
008190              move WS-Tbl-Last-Name (WS-Emp-Idx) to WS-Name-Up
008200              inspect WS-Name-Up converting WS-Lower-Case to
008210                      WS-Upper-Case
008220              perform 0625-Contains-Check
008230                 thru 0625-Contains-Check-Exit.
008240     if       Pattern-Found
008250              move WS-Tbl-Emp-Id (WS-Emp-Idx) to Res-Emp-Id
008260              move "I" to Res-Tran-Code
008270              move "ACCEPT" to Res-Status
008280              move spaces to Res-Reason
008290              write PY-Result-Record.
008300     if       WS-Emp-Idx < WS-Emp-Table-Count
008310              set  WS-Emp-Idx up by 1
008320              go to 0620-Name-Scan.
008330*
008340 0620-Inquiry-By-Name-Exit.
008350     exit.
008360*
008370 0625-Contains-Check.
008380**********************
008390*  Sets Pattern-Found if WS-Search-Up (length WS-Search-Len)
008400*  occurs anywhere in WS-Name-Up - a manual reference-mod scan,
008410*  there being no CONTAINS verb in COBOL to do this in one line.
008420     move     "N" to WS-Contains-Switch.
008430     compute  WS-Scan-Limit = 50 - WS-Search-Len + 1.
008440     if       WS-Scan-Limit < 1
008450              go to 0625-Contains-Check-Exit.
008460     move     1 to WS-Scan-Idx.
008470 0625-Contains-Scan.
008480     if       WS-Name-Up (WS-Scan-Idx : WS-Search-Len) =
008490              WS-Search-Up (1 : WS-Search-Len)
008500              move "Y" to WS-Contains-Switch
008510              go to 0625-Contains-Check-Exit.
008520     if       WS-Scan-Idx < WS-Scan-Limit
008530              add  1 to WS-Scan-Idx
008540              go to 0625-Contains-Scan.
008550*
008560 0625-Contains-Check-Exit.
008570     exit.
008580*
008590 0630-Inquiry-By-Salary.
008600************************
008610     if       (Tran-Salary-From < 0) or (Tran-Salary-To < 0)
008620              move PY-MSG10 to WS-Reason-Work
008630              perform 0700-Write-Reject
008640                 thru  0700-Write-Reject-Exit
008650              go to   0630-Inquiry-By-Salary-Exit.
008660     if       (Tran-Salary-From > 0) and (Tran-Salary-To > 0)
008670        and   (Tran-Salary-From > Tran-Salary-To)
008680              move PY-MSG10 to WS-Reason-Work
008690              perform 0700-Write-Reject
008700                 thru  0700-Write-Reject-Exit
008710              go to   0630-Inquiry-By-Salary-Exit.
008720     if       WS-Emp-Table-Count = zero
008730              go to 0630-Inquiry-By-Salary-Exit.
008740     set      WS-Emp-Idx to 1.
008750 0630-Salary-Scan.
008760     if       ((Tran-Salary-From = 0) or
008770                (WS-Tbl-Salary (WS-Emp-Idx) >= Tran-Salary-From))
008780        and   ((Tran-Salary-To = 0) or
008790                (WS-Tbl-Salary (WS-Emp-Idx) <= Tran-Salary-To))
008800              move WS-Tbl-Emp-Id (WS-Emp-Idx) to Res-Emp-Id
008810              move "I" to Res-Tran-Code
008820              move "ACCEPT" to Res-Status
008830              move spaces to Res-Reason
008840              write PY-Result-Record.
008850     if       WS-Emp-Idx < WS-Emp-Table-Count
008860              set  WS-Emp-Idx up by 1
008870              go to 0630-Salary-Scan.
008880*
008890 0630-Inquiry-By-Salary-Exit.
008900     exit.
008910*
008920 0640-Inquiry-By-Dept.
008930**********************
008940     if       Tran-Department = spaces
008950              move PY-MSG11 to WS-Reason-Work
008960              perform 0700-Write-Reject
008970                 thru  0700-Write-Reject-Exit
008980              go to   0640-Inquiry-By-Dept-Exit.
008990     move     Tran-Department to WS-Dept-Tran-Up.
009000     inspect  WS-Dept-Tran-Up converting WS-Lower-Case to
009010              WS-Upper-Case.
009020     if       WS-Emp-Table-Count = zero
009030              go to 0640-Inquiry-By-Dept-Exit.
009040     set      WS-Emp-Idx to 1.
009050 0640-Dept-Scan.
009060     move     WS-Tbl-Department (WS-Emp-Idx) to WS-Dept-Up.
009070     inspect  WS-Dept-Up converting WS-Lower-Case to
009080              WS-Upper-Case.
009090     if       WS-Dept-Up = WS-Dept-Tran-Up
009100              move WS-Tbl-Emp-Id (WS-Emp-Idx) to Res-Emp-Id
009110              move "I" to Res-Tran-Code
009120              move "ACCEPT" to Res-Status
009130              move spaces to Res-Reason
009140              write PY-Result-Record.
009150     if       WS-Emp-Idx < WS-Emp-Table-Count
009160              set  WS-Emp-Idx up by 1
009170              go to 0640-Dept-Scan.
009180*
009190 0640-Inquiry-By-Dept-Exit.
009200     exit.
009210*
009220 0700-Write-Reject.
009230*******************
009240     move     Tran-Emp-Id to Res-Emp-Id.
009250     move     Tran-Code   to Res-Tran-Code.
009260     move     "REJECT"    to Res-Status.
009270     move     WS-Reason-Work to Res-Reason.
009280     write    PY-Result-Record.
009290*
009300 0700-Write-Reject-Exit.
009310     exit.
009320*
009330 0710-Write-Accept.
009340*******************
009350     move     Tran-Emp-Id to Res-Emp-Id.
009360     move     Tran-Code   to Res-Tran-Code.
009370     move     "ACCEPT"    to Res-Status.
009380     move     spaces      to Res-Reason.
009390     write    PY-Result-Record.
009400*
009410 0710-Write-Accept-Exit.
009420     exit.
009430*
009440 0720-Write-Inquiry-Match.
009450**************************
009460     move     WS-Tbl-Emp-Id (WS-Emp-Idx) to Res-Emp-Id.
009470     move     "I"         to Res-Tran-Code.
009480     move     "ACCEPT"    to Res-Status.
009490     move     spaces      to Res-Reason.
009500     write    PY-Result-Record.
009510*
009520 0720-Write-Inquiry-Match-Exit.
009530     exit.
009540*
009550 0900-Rewrite-Master-Table.
009560**************************
009570*  Whole-file replace - close and reopen output, then write
009580*  every row of the in-memory table back out, whole-table
009590*  rewrite per 0900's own header comment above.
009600     open     output PY-Employee-Master.
009610     if       WS-Emp-Table-Count = zero
009620              go to 0900-Rewrite-Master-Table-Exit.
009630     set      WS-Emp-Idx to 1.
009640 0900-Rewrite-Scan.
009650     move     WS-Tbl-Emp-Id (WS-Emp-Idx)      to Emp-Id.
009660     move     WS-Tbl-First-Name (WS-Emp-Idx)  to Emp-First-Name.
009670     move     WS-Tbl-Last-Name (WS-Emp-Idx)   to Emp-Last-Name.
009680     move     WS-Tbl-DOB (WS-Emp-Idx)         to Emp-DOB.
009690     move     WS-Tbl-Salary (WS-Emp-Idx)      to Emp-Salary.
009700     move     WS-Tbl-Join-Date (WS-Emp-Idx)   to Emp-Join-Date.
009710     move     WS-Tbl-Department (WS-Emp-Idx)  to Emp-Department.
009720     write    PY-Employee-Record.
009730     if       WS-Emp-Idx < WS-Emp-Table-Count
009740              set  WS-Emp-Idx up by 1
009750              go to 0900-Rewrite-Scan.
009760*
009770 0900-Rewrite-Master-Table-Exit.
009780     close    PY-Employee-Master.
009790     exit.
009800*
009810 0950-Display-Totals.
009820*********************
009830     display  "PY010 Emp-Master run totals -".
009840     display  "  Transactions read       : " WS-Trans-Read.
009850     display  "  Adds      accepted       : " WS-Adds-Accepted.
009860     display  "  Adds      rejected       : " WS-Adds-Rejected.
009870     display  "  Changes   accepted       : " WS-Chgs-Accepted.
009880     display  "  Changes   rejected       : " WS-Chgs-Rejected.
009890     display  "  Deletes   accepted       : " WS-Dels-Accepted.
009900     display  "  Deletes   rejected       : " WS-Dels-Rejected.
009910     display  "  Inquiries processed      : "
009920              WS-Inquiries-Processed.
009930*
009940 0950-Display-Totals-Exit.
009950     exit.
009960*
009970 0990-Close-Files.
009980******************
009990     close    PY-Transaction-File.
010000     close    PY-Result-File.
010010*
010020 0990-Close-Files-Exit.
010030     exit.
010040 
